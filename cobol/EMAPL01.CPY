000100******************************************************************
000200*    COPY        : EMAPL01                                       *
000300*    ARCHIVO     : EMAPL  (APLICACOES DE EMPRESTIMO)             *
000400*    DESCRICAO   : LAYOUT DO REGISTRO DE SOLICITUDE DE CREDITO   *
000500*                : HIPOTECARIO, UM REGISTRO POR APLICACAO        *
000600*    LONGITUD    : 47                                            *
000700******************************************************************
000800*    10/03/2024  PEDR  TK-55012  CREACION DEL LAYOUT              *
000900*    22/07/2024  EDR   TK-55190  AJUSTE PIC SPREAD A 9(1)V9(5)    *
001000*    14/01/2025  PEDR  TK-55344  REDEFINES DE NASCIMENTO P/ CALCU *
001100*                                LO DE IDADE EM CALCULA-PRAZO     *
001200******************************************************************
001300 01  REG-EMAPL.
001400     02  EMAP-LLAVE.
001500         04  EMAP-ID                PIC X(08).
001600     02  EMAP-MONTANTE              PIC 9(09).
001700     02  EMAP-ESTADO-CIVIL          PIC X(01).
001800         88  EMAP-SOLTEIRO                     VALUE 'S'.
001900         88  EMAP-CASADO                       VALUE 'C'.
002000     02  EMAP-NASC-A                PIC 9(08).
002100     02  EMAP-NASC-B                PIC 9(08).
002200     02  EMAP-TIPO-TAXA             PIC X(01).
002300         88  EMAP-TAXA-FIXA                    VALUE 'F'.
002400         88  EMAP-TAXA-EURIBOR-3M              VALUE '3'.
002500         88  EMAP-TAXA-EURIBOR-6M              VALUE '6'.
002600         88  EMAP-TAXA-EURIBOR-12M             VALUE '1'.
002700     02  EMAP-TAXA-BASE             PIC S9(1)V9(5).
002800     02  EMAP-SPREAD                PIC 9(1)V9(5).
002900*--> QUEBRA DIA/MES/ANO DE CADA DATA DE NASCIMENTO, FORMATO
003000*--> DDMMAAAA, PARA USO EM CALCULA-PRAZO SEM MOVER CAMPOS
003100 01  EMAP-NASCIMENTOS-R REDEFINES REG-EMAPL.
003200     02  FILLER                     PIC X(18).
003300     02  EMAP-NASC-A-R.
003400         04  EMAP-NASC-A-DIA        PIC 9(02).
003500         04  EMAP-NASC-A-MES        PIC 9(02).
003600         04  EMAP-NASC-A-ANO        PIC 9(04).
003700     02  EMAP-NASC-B-R.
003800         04  EMAP-NASC-B-DIA        PIC 9(02).
003900         04  EMAP-NASC-B-MES        PIC 9(02).
004000         04  EMAP-NASC-B-ANO        PIC 9(04).
004100     02  FILLER                     PIC X(13).
