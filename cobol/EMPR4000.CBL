000100******************************************************************
000200* FECHA       : 10/03/2024                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : SIMULADOR DE CREDITO HIPOTECARIO                 *
000500* PROGRAMA    : EMPR4000                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRICAO   : LE AS APLICACOES DE EMPRESTIMO HIPOTECARIO, O    *
000800*             : ARQUIVO DE TAXAS EURIBOR DO MES, OS RENDIMENTOS  *
000900*             : DECLARADOS (ANEXOS A/B/D) E OS ENCARGOS BANCA-   *
001000*             : RIOS JA EXISTENTES; VALIDA PRAZO, TAXA E SPREAD; *
001100*             : MONTA O PLANO FRANCES DE AMORTIZACAO; CALCULA A  *
001200*             : TAXA DE ESFORCO E DECIDE SE O EMPRESTIMO PODE    *
001300*             : SER CONCEDIDO, GRAVANDO O RESULTADO E O MAPA DE  *
001400*             : AMORTIZACAO.                                     *
001500* ARCHIVOS    : EMAPL=E,EMEUR=E,EMINC=E,EMCHG=E,EMRES=S,EMSCH=S, *
001600*             : EMPRT=S                                          *
001700* ACCION (ES) : B=BATCH (UNICA EXECUCAO POR CICLO)               *
001800* PROGRAMA(S) : DEBD1R00                                         *
001900* BPM/RATIONAL: 255012                                           *
002000* NOMBRE      : SIMULADOR DE CREDITO - TAXA DE ESFORCO            *
002100* DESCRICAO   : NOVO DESENVOLVIMENTO                              *
002200******************************************************************
002300*                  H I S T O R I C O   D E   C A M B I O S        *
002400******************************************************************
002500* 10/03/2024  PEDR  TK-55012  PRIMEIRA VERSAO. SUBSTITUI A        *
002600*                             PLANILHA DE SIMULACAO MANTIDA DE    *
002700*                             FORMA MANUAL PELA AREA DE CREDITO.  *
002800* 02/04/2024  PEDR  TK-55012  INCLUIDA VALIDACAO DE MONTANTE E    *
002900*                             CALCULO DE IDADE/PRAZO MAXIMO.      *
003000* 05/04/2024  EDR   TK-55077  INCLUIDA VALIDACAO DE TAXA/SPREAD   *
003100*                             E CALCULO DO PLANO DE AMORTIZACAO.  *
003200* 22/04/2024  EDR   TK-55077  CORRIGIDO ARREDONDAMENTO DO SALDO   *
003300*                             DEVEDOR PARA 5 CASAS DECIMAIS.      *
003400* 02/05/2024  EDR   TK-55120  ACRESCIDA LEITURA DE RENDIMENTOS    *
003500*                             (ANEXOS A/B/D) COM QUEBRA DE        *
003600*                             CONTROLE POR EMAP-ID.               *
003700* 14/05/2024  EDR   TK-55120  ACRESCIDA VALIDACAO DO ANO-LIMITE   *
003800*                             DO DOCUMENTO DE RENDIMENTOS.        *
003900* 28/05/2024  PEDR  TK-55140  ACRESCIDA LEITURA DE ENCARGOS       *
004000*                             BANCARIOS E CALCULO DA TAXA DE      *
004100*                             ESFORCO E DECISAO FINAL.            *
004200* 19/06/2024  EDR   TK-55165  DATA-LIMITE PASSOU A SER 30/06 POR  *
004300*                             PEDIDO DA AREA DE CREDITO.          *
004400* 08/07/2024  PEDR  TK-55165  IMPRESSAO DO MAPA DE AMORTIZACAO,   *
004500*                             CABECALHO E RODAPE POR APLICACAO.   *
004600* 22/07/2024  EDR   TK-55190  CORRIGIDA COMPARACAO DE SPREAD, A   *
004700*                             ROTINA ACEITAVA SPREAD ZERADO.      *
005000* 02/05/2025  PEDR  TK-55344  REVISAO GERAL DO PROGRAMA PARA A    *
005100*                             MIGRACAO DO LOTE NOTURNO PARA O     *
005200*                             NOVO SERVIDOR DE PRODUCAO.          *
005210* 25/07/2025  PEDR  TK-55360  ACRESCIDO RODAPE GERAL COM TOTAIS   *
005220*                             DE LIDAS/APROVADAS/REJEITADAS/ERRO  *
005230*                             NO RELATORIO, RENDA TOTAL NO RODAPE *
005240*                             POR APLICACAO, TAXA ANUAL EM % NO   *
005250*                             CABECALHO, MASCARA DE MILHAR NOS    *
005260*                             VALORES DO MAPA E UPSI-0 PARA TIRAR *
005270*                             O MAPA COMPLETO QUANDO LIGADO.      *
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.                    EMPR4000.
005600 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
005700 INSTALLATION.                  DEPTO. DESARROLLO - CREDITOS.
005800 DATE-WRITTEN.                  10/03/2024.
005900 DATE-COMPILED.                 02/05/2025.
006000 SECURITY.                      USO INTERNO - AREA DE CREDITOS.
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON  STATUS IS UPSI-IMPRIME-DETALHE-LIGADO
006750         OFF STATUS IS UPSI-IMPRIME-DETALHE-DESLIGADO.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000******************************************************************
007100*              A R C H I V O S   D E   E N T R A D A
007200******************************************************************
007300     SELECT EMAPL ASSIGN   TO EMAPL
007400            ORGANIZATION   IS SEQUENTIAL
007500            ACCESS MODE    IS SEQUENTIAL
007600            FILE STATUS    IS FS-EMAPL.
007700     SELECT EMEUR ASSIGN   TO EMEUR
007800            ORGANIZATION   IS SEQUENTIAL
007900            ACCESS MODE    IS SEQUENTIAL
008000            FILE STATUS    IS FS-EMEUR.
008100     SELECT EMINC ASSIGN   TO EMINC
008200            ORGANIZATION   IS SEQUENTIAL
008300            ACCESS MODE    IS SEQUENTIAL
008400            FILE STATUS    IS FS-EMINC.
008500     SELECT EMCHG ASSIGN   TO EMCHG
008600            ORGANIZATION   IS SEQUENTIAL
008700            ACCESS MODE    IS SEQUENTIAL
008800            FILE STATUS    IS FS-EMCHG.
008900******************************************************************
009000*              A R C H I V O S   D E   S A L I D A
009100******************************************************************
009200     SELECT EMRES ASSIGN   TO EMRES
009300            ORGANIZATION   IS SEQUENTIAL
009400            FILE STATUS    IS FS-EMRES.
009500     SELECT EMSCH ASSIGN   TO EMSCH
009600            ORGANIZATION   IS SEQUENTIAL
009700            FILE STATUS    IS FS-EMSCH.
009800     SELECT EMPRT ASSIGN   TO EMPRT
009900            ORGANIZATION   IS SEQUENTIAL
010000            FILE STATUS    IS FS-EMPRT.
010100 DATA DIVISION.
010200 FILE SECTION.
010300*1 -->APLICACOES DE EMPRESTIMO HIPOTECARIO
010400 FD  EMAPL.
010500     COPY EMAPL01.
010600*2 -->TAXAS EURIBOR DE REFERENCIA DO MES
010700 FD  EMEUR.
010800     COPY EMEUR01.
010900*3 -->RENDIMENTOS DECLARADOS (ANEXOS A/B/D), ORDENADO POR ID
011000 FD  EMINC.
011100     COPY EMINC01.
011200*4 -->ENCARGOS BANCARIOS EXISTENTES, ORDENADO POR ID
011300 FD  EMCHG.
011400     COPY EMCHG01.
011500*5 -->RESULTADO DA ANALISE DE CREDITO
011600 FD  EMRES.
011700     COPY EMRES01.
011800*6 -->PLANO DE AMORTIZACAO DETALHADO
011900 FD  EMSCH.
012000     COPY EMSCH01.
012100*7 -->MAPA DE AMORTIZACAO E RELATORIO DE DECISAO - 132 COLUNAS
012200 FD  EMPRT.
012300 01  LINHA-EMPRT                PIC X(132).
012400 WORKING-STORAGE SECTION.
012500******************************************************************
012600*               A R E A S   D E   P A R A M E T R O S
012700******************************************************************
012800     COPY EMPRM01.
012900******************************************************************
013000*       RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS (DEBD1R00)
013100******************************************************************
013200 01  WKS-FS-STATUS.
013300     02  FS-EMAPL               PIC 9(02) VALUE ZEROES.
013400     02  FS-EMEUR               PIC 9(02) VALUE ZEROES.
013500     02  FS-EMINC               PIC 9(02) VALUE ZEROES.
013600     02  FS-EMCHG               PIC 9(02) VALUE ZEROES.
013700     02  FS-EMRES               PIC 9(02) VALUE ZEROES.
013800     02  FS-EMSCH               PIC 9(02) VALUE ZEROES.
013900     02  FS-EMPRT               PIC 9(02) VALUE ZEROES.
013950     02  FILLER                 PIC X(02) VALUE SPACES.
014000 01  WKS-DEBD1R00-PARMS.
014100     02  PROGRAMA               PIC X(08) VALUE 'EMPR4000'.
014200     02  ARCHIVO                PIC X(08) VALUE SPACES.
014300     02  ACCION                 PIC X(10) VALUE SPACES.
014400     02  LLAVE                  PIC X(08) VALUE SPACES.
014450     02  FILLER                 PIC X(04) VALUE SPACES.
014500******************************************************************
014600*              S W I T C H E S   D E   C O N T R O L E
014700******************************************************************
014800 01  WKS-FLAGS.
014900     02  WKS-FIM-EMAPL          PIC 9(01) VALUE ZEROES.
015000         88  FIM-EMAPL                    VALUE 1.
015100     02  WKS-FIM-EMINC          PIC 9(01) VALUE ZEROES.
015200         88  FIM-EMINC                    VALUE 1.
015300     02  WKS-FIM-EMCHG          PIC 9(01) VALUE ZEROES.
015400         88  FIM-EMCHG                    VALUE 1.
015500     02  WKS-APLIC-EM-ERRO      PIC 9(01) VALUE ZEROES.
015600         88  APLIC-EM-ERRO                VALUE 1.
015700     02  WKS-DOC-INVALIDO       PIC 9(01) VALUE ZEROES.
015800         88  DOC-INVALIDO                 VALUE 1.
015950     02  FILLER                 PIC X(03) VALUE SPACES.
016000******************************************************************
016100*         C O N T A D O R E S   E   S U B S C R I T O S
016200******************************************************************
016300 77  WKS-PERIODO                COMP      PIC 9(03) VALUE ZERO.
016400 77  WKS-LINHAS-IMPRESSAS       COMP      PIC 9(03) VALUE ZERO.
016450 77  WKS-LIMITE-DETALHE         COMP      PIC 9(03) VALUE 12.
016500 01  WKS-ESTATISTICAS.
016600     02  WKS-APLIC-LIDAS        COMP      PIC 9(07) VALUE ZERO.
016700     02  WKS-APLIC-APROVADAS    COMP      PIC 9(07) VALUE ZERO.
016800     02  WKS-APLIC-REJEITADAS   COMP      PIC 9(07) VALUE ZERO.
016900     02  WKS-APLIC-EM-ERRO-TOT  COMP      PIC 9(07) VALUE ZERO.
017000     02  WKS-LINHAS-EMSCH       COMP      PIC 9(07) VALUE ZERO.
017050     02  FILLER                 PIC X(02) VALUE SPACES.
017100     02  WKS-MASCARA            PIC Z,ZZZ,ZZ9.
017200******************************************************************
017300*        C A M P O S   D E   C A L C U L O   D E   I D A D E
017400******************************************************************
017500 01  WKS-IDADES.
017600     02  WKS-IDADE-A            PIC S9(03) VALUE ZERO.
017700     02  WKS-IDADE-B            PIC S9(03) VALUE ZERO.
017800     02  WKS-IDADE-USADA        PIC S9(03) VALUE ZERO.
017900     02  WKS-PRAZO-ANOS         PIC S9(03) VALUE ZERO.
017950     02  FILLER                 PIC X(02) VALUE SPACES.
018000******************************************************************
018100*     C A M P O S   D E   T A X A   E   A M O R T I Z A C A O
018200******************************************************************
018300 01  WKS-CALCULO-TAXA.
018400     02  WKS-TAXA-VALIDA        PIC 9(01) VALUE ZERO.
018500         88  TAXA-VALIDA                  VALUE 1.
018600     02  WKS-SPREAD-VALIDO      PIC 9(01) VALUE ZERO.
018700         88  SPREAD-VALIDO                VALUE 1.
018800     02  WKS-TAXA-TOTAL-ANUAL   PIC S9(1)V9(08) VALUE ZERO.
018900     02  WKS-TAXA-MENSAL        PIC S9(1)V9(08) VALUE ZERO.
018950     02  FILLER                 PIC X(02) VALUE SPACES.
019000 01  WKS-AMORTIZACAO.
019100     02  WKS-SALDO-ANTERIOR     PIC S9(09)V9(05) VALUE ZERO.
019200     02  WKS-SALDO-ATUAL        PIC S9(09)V9(05) VALUE ZERO.
019300     02  WKS-JUROS-PERIODO      PIC S9(09)V9(05) VALUE ZERO.
019400     02  WKS-CAPITAL-PERIODO    PIC S9(09)V9(05) VALUE ZERO.
019500     02  WKS-PRESTACAO-CALC     PIC S9(09)V9(05) VALUE ZERO.
019600     02  WKS-TOTAL-JUROS        PIC S9(09)V9(05) VALUE ZERO.
019700     02  WKS-TOTAL-CAPITAL      PIC S9(09)V9(05) VALUE ZERO.
019800     02  WKS-FATOR-DESCONTO     PIC S9(04)V9(08) VALUE ZERO.
019850     02  FILLER                 PIC X(02) VALUE SPACES.
019900******************************************************************
020000*     C A M P O S   D E   R E N D I M E N T O S / E N C A R G O S
020100******************************************************************
020200 01  WKS-RENDIMENTOS.
020300     02  WKS-ANEXO-A-TOTAL      PIC S9(09)V99 VALUE ZERO.
020400     02  WKS-ANEXO-A-MENSAL     PIC S9(09)V99 VALUE ZERO.
020500     02  WKS-ANEXO-B-TOTAL      PIC S9(09)V99 VALUE ZERO.
020600     02  WKS-ANEXO-B-MENSAL     PIC S9(09)V99 VALUE ZERO.
020700     02  WKS-ANEXO-D-MENSAL     PIC S9(09)V99 VALUE ZERO.
020800     02  WKS-RENDIMENTO-MENSAL  PIC S9(09)V99 VALUE ZERO.
020900     02  WKS-ANO-CORTE          PIC 9(04)     VALUE ZERO.
020950     02  FILLER                 PIC X(02)     VALUE SPACES.
021000 01  WKS-ENCARGOS.
021100     02  WKS-ENCARGOS-MENSAL    PIC S9(07)V99 VALUE ZERO.
021150     02  FILLER                 PIC X(02)     VALUE SPACES.
021200 01  WKS-RESULTADO.
021300     02  WKS-TX-ESFORCO         PIC S9(03)V99 VALUE ZERO.
021400     02  WKS-MENSAGEM-RESULT    PIC X(60)     VALUE SPACES.
021450     02  FILLER                 PIC X(02)     VALUE SPACES.
021500******************************************************************
021600*             M E N S A G E N S   D E   N E G O C I O
021700******************************************************************
021800 01  WKS-MENSAGENS.
021900     02  WKS-MSG-MONTANTE-INV   PIC X(60) VALUE
022000         'O montante deve ser um numero positivo'.
022100     02  WKS-MSG-EMPRESTIMO-NEG PIC X(60) VALUE
022200         'Emprestimo nao concedido'.
022300     02  WKS-MSG-TAXA-INVALIDA  PIC X(60) VALUE
022400         'Escolha as taxas pretendidas'.
022500     02  WKS-MSG-DOC-VELHO      PIC X(60) VALUE
022600         'Documento nao aceite - descarregue documento mais recente'.
022800     02  WKS-MSG-RENDA-INSUF    PIC X(60) VALUE
022900         'Rendimento mensal insuficiente'.
023000     02  WKS-MSG-APROVADO       PIC X(60) VALUE
023100         'Ha possibilidade de o emprestimo ser concedido'.
023200     02  WKS-MSG-REJEITADO      PIC X(60) VALUE
023300         'Emprestimo nao aprovado - taxa de esforco excede o limite'.
023450     02  FILLER                 PIC X(02) VALUE SPACES.
023500******************************************************************
024300*          A R E A   D E   I M P R E S S A O   ( 1 3 2 )
024400******************************************************************
024500 01  WKS-AREA-IMPRESSAO.
024600     02  WKS-IMP-CAB-APLIC      PIC X(08).
024700     02  WKS-IMP-CAB-MONTANTE   PIC Z(7)ZZ9.
024800     02  WKS-IMP-CAB-PRAZO      PIC ZZ9.
024810*--> TAXA-TOTAL E GRAVADA COMO FRACAO (0,03400); AQUI E LEVADA
024820*--> A PERCENTAGEM (3,400) PARA IMPRESSAO, 3 CASAS DECIMAIS.
024900     02  WKS-IMP-CAB-TAXA       PIC ZZ9.999.
025000     02  WKS-IMP-CAB-ESTCIVIL   PIC X(01).
025100     02  WKS-IMP-DET-PERIODO    PIC ZZ9.
025150*--> MASCARAS COM SEPARADOR DE MILHAR, NO ESTILO WKS-MASCARA,
025160*--> PARA OS VALORES DO MAPA DE AMORTIZACAO E DO RODAPE.
025200     02  WKS-IMP-DET-PRESTACAO  PIC ZZZ,ZZZ,ZZ9.99.
025300     02  WKS-IMP-DET-JUROS      PIC ZZZ,ZZZ,ZZ9.99.
025400     02  WKS-IMP-DET-CAPITAL    PIC ZZZ,ZZZ,ZZ9.99.
025500     02  WKS-IMP-DET-SALDO      PIC ZZZ,ZZZ,ZZ9.99.
025600     02  WKS-IMP-ROD-TOTJUROS   PIC ZZZ,ZZZ,ZZ9.99.
025700     02  WKS-IMP-ROD-TOTCAPITAL PIC ZZZ,ZZZ,ZZ9.99.
025750     02  WKS-IMP-ROD-RENDATOT   PIC ZZZ,ZZZ,ZZ9.99.
025800     02  WKS-IMP-ROD-ESFORCO    PIC ZZ9.99.
025850     02  FILLER                 PIC X(02).
025900 01  WKS-AREA-IMPRESSAO-R REDEFINES WKS-AREA-IMPRESSAO.
026000     02  FILLER                 PIC X(138).
026050******************************************************************
026060*        A R E A   D E   I M P R E S S A O   -   R O D A P E
026070*                 G E R A L   D O   L O T E
026080******************************************************************
026090 01  WKS-AREA-IMPRESSAO-GERAL.
026095     02  WKS-IMP-GER-LIDAS      PIC Z,ZZZ,ZZ9.
026100     02  WKS-IMP-GER-APROV      PIC Z,ZZZ,ZZ9.
026110     02  WKS-IMP-GER-REJEI      PIC Z,ZZZ,ZZ9.
026120     02  WKS-IMP-GER-ERRO       PIC Z,ZZZ,ZZ9.
026130     02  FILLER                 PIC X(02).
026140******************************************************************
026200 PROCEDURE DIVISION.
026300******************************************************************
026400*               S E C C I O N    P R I N C I P A L
026500******************************************************************
026600 0000-PRINCIPAL SECTION.
026700     PERFORM 1000-ABERTURA-ARQUIVOS  THRU 1000-ABERTURA-ARQUIVOS-E
026800     PERFORM 1100-LE-EURIBOR         THRU 1100-LE-EURIBOR-E
026900     PERFORM 1200-PRIME-EMINC-EMCHG  THRU 1200-PRIME-EMINC-EMCHG-E
027000     PERFORM 2000-PROCESSA-APLICACAO THRU 2000-PROCESSA-APLICACAO-E
027100             UNTIL FIM-EMAPL
027200     PERFORM 2800-IMPRIME-RODAPE-GERAL
027300             THRU 2800-IMPRIME-RODAPE-GERAL-E
027400     PERFORM 9000-ESTADISTICAS       THRU 9000-ESTADISTICAS-E
027500     PERFORM 9900-FECHA-ARQUIVOS     THRU 9900-FECHA-ARQUIVOS-E
027600     STOP RUN.
027700 0000-PRINCIPAL-E. EXIT.
027800
027900******************************************************************
028000*                   A B E R T U R A   D E   A R Q U I V O S
028100******************************************************************
028200 1000-ABERTURA-ARQUIVOS SECTION.
028210*    25/07/2025  PEDR  TK-55360  UPSI-0 LIGADO EM JCL PERMITE TIRAR
028220*                             O MAPA DE AMORTIZACAO COMPLETO, SEM
028230*                             O CORTE DE 12 LINHAS POR APLICACAO.
028300     ACCEPT EMPM-DATA-PROCESSO FROM SYSIN.
028350     IF UPSI-IMPRIME-DETALHE-LIGADO
028360        MOVE 999 TO WKS-LIMITE-DETALHE
028370     ELSE
028380        MOVE 12  TO WKS-LIMITE-DETALHE
028390     END-IF.
028400     OPEN INPUT  EMAPL EMEUR EMINC EMCHG
028500          OUTPUT EMRES EMSCH EMPRT.
028600     IF FS-EMAPL NOT EQUAL 0
028700        MOVE 'OPEN'   TO ACCION
028800        MOVE SPACES   TO LLAVE
028900        MOVE 'EMAPL'  TO ARCHIVO
029000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029100                              FS-EMAPL
029200        DISPLAY '>>> ERRO AO ABRIR ARQUIVO EMAPL <<<' UPON CONSOLE
029300        MOVE 91 TO RETURN-CODE
029400        STOP RUN
029500     END-IF
029600     IF FS-EMEUR NOT EQUAL 0
029700        MOVE 'OPEN'   TO ACCION
029800        MOVE SPACES   TO LLAVE
029900        MOVE 'EMEUR'  TO ARCHIVO
030000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030100                              FS-EMEUR
030200        DISPLAY '>>> ERRO AO ABRIR ARQUIVO EMEUR <<<' UPON CONSOLE
030300        MOVE 91 TO RETURN-CODE
030400        STOP RUN
030500     END-IF
030600     IF FS-EMINC NOT EQUAL 0
030700        MOVE 'OPEN'   TO ACCION
030800        MOVE SPACES   TO LLAVE
030900        MOVE 'EMINC'  TO ARCHIVO
031000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031100                              FS-EMINC
031200        DISPLAY '>>> ERRO AO ABRIR ARQUIVO EMINC <<<' UPON CONSOLE
031300        MOVE 91 TO RETURN-CODE
031400        STOP RUN
031500     END-IF
031600     IF FS-EMCHG NOT EQUAL 0
031700        MOVE 'OPEN'   TO ACCION
031800        MOVE SPACES   TO LLAVE
031900        MOVE 'EMCHG'  TO ARCHIVO
032000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032100                              FS-EMCHG
032200        DISPLAY '>>> ERRO AO ABRIR ARQUIVO EMCHG <<<' UPON CONSOLE
032300        MOVE 91 TO RETURN-CODE
032400        STOP RUN
032500     END-IF.
032600 1000-ABERTURA-ARQUIVOS-E. EXIT.
032700
032800******************************************************************
032900*    L E   P R I M E I R O   R E G I S T R O   D E   E M E U R
033000******************************************************************
033100 1100-LE-EURIBOR SECTION.
033200     READ EMEUR
033300         AT END
033400            DISPLAY '>>> ARQUIVO EMEUR VAZIO <<<' UPON CONSOLE
033500            MOVE 91 TO RETURN-CODE
033600            PERFORM 9900-FECHA-ARQUIVOS THRU 9900-FECHA-ARQUIVOS-E
033700            STOP RUN
033800     END-READ.
033900 1100-LE-EURIBOR-E. EXIT.
034000
034100******************************************************************
034200*   L E I T U R A   I N I C I A L   ( L O O K - A H E A D )
034300******************************************************************
034400 1200-PRIME-EMINC-EMCHG SECTION.
034500     PERFORM 5100-LE-EMINC THRU 5100-LE-EMINC-E
034600     PERFORM 5200-LE-EMCHG THRU 5200-LE-EMCHG-E
034700     PERFORM 5000-LE-EMAPL THRU 5000-LE-EMAPL-E.
034800 1200-PRIME-EMINC-EMCHG-E. EXIT.
034900
035000******************************************************************
035100*        P R O C E S S A   U M A   A P L I C A C A O
035200******************************************************************
035300 2000-PROCESSA-APLICACAO SECTION.
035400     ADD 1 TO WKS-APLIC-LIDAS
035500     MOVE ZEROES TO WKS-APLIC-EM-ERRO WKS-DOC-INVALIDO
035600     MOVE SPACES TO WKS-MENSAGEM-RESULT
035700     MOVE ZEROES TO WKS-IDADE-USADA WKS-PRAZO-ANOS
035800                     WKS-TAXA-TOTAL-ANUAL
035900                     WKS-TOTAL-JUROS WKS-TOTAL-CAPITAL
036000                     WKS-ANEXO-A-TOTAL WKS-ANEXO-A-MENSAL
036100                     WKS-ANEXO-B-TOTAL WKS-ANEXO-B-MENSAL
036200                     WKS-ANEXO-D-MENSAL WKS-RENDIMENTO-MENSAL
036300                     WKS-ENCARGOS-MENSAL WKS-TX-ESFORCO
036400     INITIALIZE REG-EMRES
036500     MOVE EMAP-ID TO EMRE-ID
036600
036700     PERFORM 2100-VALIDA-MONTANTE THRU 2100-VALIDA-MONTANTE-E
036800
036900     IF NOT APLIC-EM-ERRO
037000        PERFORM 2200-CALCULA-PRAZO THRU 2200-CALCULA-PRAZO-E
037100     END-IF
037200
037300     IF NOT APLIC-EM-ERRO
037400        PERFORM 2300-VALIDA-TAXA-SPREAD
037450                THRU 2300-VALIDA-TAXA-SPREAD-E
037500     END-IF
037700
037800     IF NOT APLIC-EM-ERRO
037900        PERFORM 2400-CALCULA-AMORTIZACAO
038000                THRU 2400-CALCULA-AMORTIZACAO-E
038100     END-IF
038200
038300*--> A LEITURA DE RENDIMENTOS E ENCARGOS OCORRE SEMPRE, MESMO
038400*--> COM A APLICACAO JA EM ERRO, PARA MANTER A QUEBRA DE
038500*--> CONTROLE POR EMAP-ID SINCRONIZADA COM OS DEMAIS ARQUIVOS
038600     PERFORM 2500-LE-RENDIMENTOS THRU 2500-LE-RENDIMENTOS-E
038700     PERFORM 2600-LE-ENCARGOS    THRU 2600-LE-ENCARGOS-E
038800
038900     IF (NOT APLIC-EM-ERRO) AND (NOT DOC-INVALIDO)
039000        PERFORM 2700-CALCULA-ESFORCO-DECISAO
039100                THRU 2700-CALCULA-ESFORCO-DECISAO-E
039200     END-IF
039300
039400     MOVE WKS-MENSAGEM-RESULT TO EMRE-MENSAGEM
039500     WRITE REG-EMRES
039600     PERFORM 2800-IMPRIME-RODAPE THRU 2800-IMPRIME-RODAPE-E
039700
039800     PERFORM 5000-LE-EMAPL THRU 5000-LE-EMAPL-E.
039900 2000-PROCESSA-APLICACAO-E. EXIT.
040000
040100******************************************************************
040200*         U1 -  V A L I D A C A O   D O   M O N T A N T E
040300******************************************************************
040400 2100-VALIDA-MONTANTE SECTION.
040500     IF EMAP-MONTANTE NOT GREATER ZERO
040600        SET APLIC-EM-ERRO       TO TRUE
040700        MOVE WKS-MSG-MONTANTE-INV TO WKS-MENSAGEM-RESULT
040800        SET EMRE-ERRO TO TRUE
040900     END-IF.
041000 2100-VALIDA-MONTANTE-E. EXIT.
041100
041200******************************************************************
041300*     U2 -  I D A D E   E   P R A Z O   M A X I M O
041400******************************************************************
041500 2200-CALCULA-PRAZO SECTION.
041600     PERFORM 2210-CALCULA-IDADE-A THRU 2210-CALCULA-IDADE-A-E
041700
041800     IF EMAP-CASADO
041900        PERFORM 2220-CALCULA-IDADE-B THRU 2220-CALCULA-IDADE-B-E
042000        IF WKS-IDADE-B > WKS-IDADE-A
042100           MOVE WKS-IDADE-B TO WKS-IDADE-USADA
042200        ELSE
042300           MOVE WKS-IDADE-A TO WKS-IDADE-USADA
042400        END-IF
042500     ELSE
042600        MOVE WKS-IDADE-A TO WKS-IDADE-USADA
042700     END-IF
042800
042900     IF WKS-IDADE-USADA > 75
043000        SET APLIC-EM-ERRO TO TRUE
043100        SET EMRE-ERRO     TO TRUE
043200        MOVE WKS-MSG-EMPRESTIMO-NEG TO WKS-MENSAGEM-RESULT
043300     ELSE
043400        EVALUATE TRUE
043500           WHEN WKS-IDADE-USADA NOT GREATER 30
043600              MOVE 40 TO WKS-PRAZO-ANOS
043700           WHEN WKS-IDADE-USADA NOT GREATER 35
043800              MOVE 37 TO WKS-PRAZO-ANOS
043900           WHEN WKS-IDADE-USADA NOT GREATER 39
044000              MOVE 35 TO WKS-PRAZO-ANOS
044100           WHEN OTHER
044200              COMPUTE WKS-PRAZO-ANOS = 75 - WKS-IDADE-USADA
044300        END-EVALUATE
044400        IF WKS-PRAZO-ANOS < 5
044500           SET APLIC-EM-ERRO TO TRUE
044600           SET EMRE-ERRO     TO TRUE
044700           MOVE WKS-MSG-EMPRESTIMO-NEG TO WKS-MENSAGEM-RESULT
044800        ELSE
044900           COMPUTE EMRE-PRAZO-MESES = WKS-PRAZO-ANOS * 12
045000        END-IF
045100     END-IF.
045200 2200-CALCULA-PRAZO-E. EXIT.
045300
045400 2210-CALCULA-IDADE-A SECTION.
045500     COMPUTE WKS-IDADE-A = EMPM-PROC-ANO - EMAP-NASC-A-ANO
045600     IF (EMPM-PROC-MES < EMAP-NASC-A-MES) OR
045700        ((EMPM-PROC-MES = EMAP-NASC-A-MES) AND
045800         (EMPM-PROC-DIA < EMAP-NASC-A-DIA))
045900        SUBTRACT 1 FROM WKS-IDADE-A
046000     END-IF.
046100 2210-CALCULA-IDADE-A-E. EXIT.
046200
046300 2220-CALCULA-IDADE-B SECTION.
046400     COMPUTE WKS-IDADE-B = EMPM-PROC-ANO - EMAP-NASC-B-ANO
046500     IF (EMPM-PROC-MES < EMAP-NASC-B-MES) OR
046600        ((EMPM-PROC-MES = EMAP-NASC-B-MES) AND
046700         (EMPM-PROC-DIA < EMAP-NASC-B-DIA))
046800        SUBTRACT 1 FROM WKS-IDADE-B
046900     END-IF.
047000 2220-CALCULA-IDADE-B-E. EXIT.
047100
047200******************************************************************
047300*    U3 -  V A L I D A C A O   D E   T A X A   E   S P R E A D
047400******************************************************************
047500 2300-VALIDA-TAXA-SPREAD SECTION.
047600     MOVE ZEROES TO WKS-TAXA-VALIDA WKS-SPREAD-VALIDO
047700
047800     IF EMAP-TAXA-FIXA
047900        IF EMAP-TAXA-BASE EQUAL EMPM-TAXA-FIXA
048000           SET TAXA-VALIDA TO TRUE
048100        END-IF
048200     ELSE
048300        EVALUATE TRUE
048400           WHEN EMAP-TAXA-EURIBOR-3M
048500              IF EMAP-TAXA-BASE EQUAL EMEU-TAXA-3M
048600                 SET TAXA-VALIDA TO TRUE
048700              END-IF
048800           WHEN EMAP-TAXA-EURIBOR-6M
048900              IF EMAP-TAXA-BASE EQUAL EMEU-TAXA-6M
049000                 SET TAXA-VALIDA TO TRUE
049100              END-IF
049200           WHEN EMAP-TAXA-EURIBOR-12M
049300              IF EMAP-TAXA-BASE EQUAL EMEU-TAXA-12M
049400                 SET TAXA-VALIDA TO TRUE
049500              END-IF
049600        END-EVALUATE
049700     END-IF
049800
049900     IF EMAP-SPREAD EQUAL EMPM-SPREAD-1 OR EMPM-SPREAD-2
050000                                         OR EMPM-SPREAD-3
050100        SET SPREAD-VALIDO TO TRUE
050200     END-IF
050300
050400     IF (NOT TAXA-VALIDA) OR (NOT SPREAD-VALIDO)
050500        SET APLIC-EM-ERRO TO TRUE
050600        SET EMRE-ERRO     TO TRUE
050700        MOVE WKS-MSG-TAXA-INVALIDA TO WKS-MENSAGEM-RESULT
050800     ELSE
050900        IF EMAP-TAXA-FIXA
051000           COMPUTE WKS-TAXA-TOTAL-ANUAL =
051100                   EMAP-TAXA-BASE + EMAP-SPREAD
051200        ELSE
051300           COMPUTE WKS-TAXA-TOTAL-ANUAL =
051400                   EMAP-TAXA-BASE + EMAP-SPREAD + EMPM-TAXA-STRESS
051500        END-IF
051600        MOVE WKS-TAXA-TOTAL-ANUAL TO EMRE-TAXA-TOTAL
051700     END-IF.
051800 2300-VALIDA-TAXA-SPREAD-E. EXIT.
051900
052000******************************************************************
052100*    U4/U5 -  P L A N O   D E   A M O R T I Z A C A O
052200******************************************************************
052300 2400-CALCULA-AMORTIZACAO SECTION.
052400     COMPUTE WKS-TAXA-MENSAL ROUNDED = WKS-TAXA-TOTAL-ANUAL / 12
052500
052600     IF WKS-TAXA-MENSAL EQUAL ZERO
052700        COMPUTE WKS-PRESTACAO-CALC ROUNDED =
052800                EMAP-MONTANTE / EMRE-PRAZO-MESES
052900     ELSE
053000        COMPUTE WKS-FATOR-DESCONTO ROUNDED =
053100                1 - ((1 + WKS-TAXA-MENSAL) ** (- EMRE-PRAZO-MESES))
053200        COMPUTE WKS-PRESTACAO-CALC ROUNDED =
053300               (EMAP-MONTANTE * WKS-TAXA-MENSAL) / WKS-FATOR-DESCONTO
053400     END-IF
053500
053600     MOVE EMAP-MONTANTE     TO WKS-SALDO-ATUAL
053700     MOVE ZEROES            TO WKS-TOTAL-JUROS WKS-TOTAL-CAPITAL
053800                               WKS-LINHAS-IMPRESSAS
053900     COMPUTE EMRE-PRESTACAO-MENSAL ROUNDED = WKS-PRESTACAO-CALC
054000
054100     PERFORM 2410-ESCREVE-PARCELA THRU 2410-ESCREVE-PARCELA-E
054200             VARYING WKS-PERIODO FROM 1 BY 1
054300             UNTIL WKS-PERIODO GREATER EMRE-PRAZO-MESES
054400
054500     MOVE EMAP-ID TO WKS-IMP-CAB-APLIC.
054600 2400-CALCULA-AMORTIZACAO-E. EXIT.
054700
054800 2410-ESCREVE-PARCELA SECTION.
054900     MOVE WKS-SALDO-ATUAL TO WKS-SALDO-ANTERIOR
055000     COMPUTE WKS-JUROS-PERIODO ROUNDED =
055100             WKS-SALDO-ANTERIOR * WKS-TAXA-MENSAL
055200     COMPUTE WKS-CAPITAL-PERIODO =
055300             WKS-PRESTACAO-CALC - WKS-JUROS-PERIODO
055400     COMPUTE WKS-SALDO-ATUAL ROUNDED =
055500             WKS-SALDO-ANTERIOR - WKS-CAPITAL-PERIODO
055600     ADD WKS-JUROS-PERIODO    TO WKS-TOTAL-JUROS
055700     ADD WKS-CAPITAL-PERIODO  TO WKS-TOTAL-CAPITAL
055800
055900     INITIALIZE REG-EMSCH
056000     MOVE EMAP-ID             TO EMSH-ID
056100     MOVE WKS-PERIODO         TO EMSH-PERIODO
056200     COMPUTE EMSH-PRESTACAO ROUNDED = WKS-PRESTACAO-CALC
056300     COMPUTE EMSH-JUROS     ROUNDED = WKS-JUROS-PERIODO
056400     COMPUTE EMSH-CAPITAL   ROUNDED = WKS-CAPITAL-PERIODO
056500     MOVE    WKS-SALDO-ATUAL  TO EMSH-SALDO
056600     WRITE REG-EMSCH
056700     IF FS-EMSCH NOT EQUAL 0
056800        DISPLAY 'ERRO AO GRAVAR EMSCH, STATUS: ' FS-EMSCH
056900                ' APLICACAO: ' EMSH-ID
057000     ELSE
057100        ADD 1 TO WKS-LINHAS-EMSCH
057200     END-IF
057300
057400     IF WKS-LINHAS-IMPRESSAS < WKS-LIMITE-DETALHE
057500        PERFORM 2420-IMPRIME-DETALHE THRU 2420-IMPRIME-DETALHE-E
057600        ADD 1 TO WKS-LINHAS-IMPRESSAS
057700     END-IF.
057800 2410-ESCREVE-PARCELA-E. EXIT.
057900
058000 2420-IMPRIME-DETALHE SECTION.
058100     MOVE SPACES              TO LINHA-EMPRT
058200     MOVE WKS-PERIODO         TO WKS-IMP-DET-PERIODO
058300     COMPUTE WKS-IMP-DET-PRESTACAO ROUNDED = WKS-PRESTACAO-CALC
058400     COMPUTE WKS-IMP-DET-JUROS     ROUNDED = WKS-JUROS-PERIODO
058500     COMPUTE WKS-IMP-DET-CAPITAL   ROUNDED = WKS-CAPITAL-PERIODO
058600     COMPUTE WKS-IMP-DET-SALDO     ROUNDED = WKS-SALDO-ATUAL
058700     STRING '   PERIODO ' WKS-IMP-DET-PERIODO
058800            '  PREST. '   WKS-IMP-DET-PRESTACAO
058900            '  JUROS '    WKS-IMP-DET-JUROS
059000            '  CAPITAL '  WKS-IMP-DET-CAPITAL
059100            '  SALDO '    WKS-IMP-DET-SALDO
059200            DELIMITED BY SIZE INTO LINHA-EMPRT
059300     WRITE LINHA-EMPRT.
059400 2420-IMPRIME-DETALHE-E. EXIT.
059500
059600******************************************************************
059700*          U6 -  A C U M U L A C A O   D E   R E N D A
059800******************************************************************
059900 2500-LE-RENDIMENTOS SECTION.
060000     PERFORM 2510-ACUMULA-UM-ANEXO THRU 2510-ACUMULA-UM-ANEXO-E
060100             UNTIL FIM-EMINC OR (EMIN-ID NOT EQUAL EMAP-ID)
060200
060300     COMPUTE WKS-RENDIMENTO-MENSAL =
060400             WKS-ANEXO-A-MENSAL + WKS-ANEXO-B-MENSAL +
060500             WKS-ANEXO-D-MENSAL
060600     MOVE WKS-RENDIMENTO-MENSAL TO EMRE-RENDIMENTO-MENSAL.
060700 2500-LE-RENDIMENTOS-E. EXIT.
060800
060900 2510-ACUMULA-UM-ANEXO SECTION.
061000*--> VALIDA O ANO-LIMITE DO DOCUMENTO ANTES DE ACUMULAR
061100     IF EMIN-ANO-DOC NOT EQUAL ZERO
061200        IF EMIN-ANO-DOC < WKS-ANO-CORTE
061300           SET DOC-INVALIDO  TO TRUE
061400           SET APLIC-EM-ERRO TO TRUE
061500           SET EMRE-ERRO     TO TRUE
061600           MOVE WKS-MSG-DOC-VELHO TO WKS-MENSAGEM-RESULT
061700        END-IF
061800     END-IF
061900
062000     EVALUATE TRUE
062100        WHEN EMIN-ANEXO-A
062200           COMPUTE WKS-ANEXO-A-TOTAL ROUNDED =
062300                   EMIN-RENDIMENTOS - EMIN-RETENCOES -
062400                   EMIN-CONTRIBUICOES - EMIN-SOBRETAXA -
062500                   EMIN-QUOTIZACOES
062600           COMPUTE WKS-ANEXO-A-MENSAL ROUNDED =
062700                   WKS-ANEXO-A-MENSAL + (WKS-ANEXO-A-TOTAL / 12)
062800        WHEN EMIN-ANEXO-B
062900           IF (EMIN-CODIGO NOT LESS 401 AND NOT GREATER 418) OR
063000              EMIN-CODIGO EQUAL 420 OR EMIN-CODIGO EQUAL 421 OR
063100              (EMIN-CODIGO NOT LESS 451 AND NOT GREATER 459)
063200              COMPUTE WKS-ANEXO-B-TOTAL ROUNDED =
063300                      EMIN-TAXA * EMIN-VALOR
063400              COMPUTE WKS-ANEXO-B-MENSAL ROUNDED =
063500                      WKS-ANEXO-B-MENSAL + (WKS-ANEXO-B-TOTAL / 12)
063600           END-IF
063700        WHEN EMIN-ANEXO-D
063800           COMPUTE WKS-ANEXO-D-MENSAL ROUNDED =
063900                   WKS-ANEXO-D-MENSAL + (EMIN-VALOR / 12)
064000     END-EVALUATE
064100
064200     PERFORM 5100-LE-EMINC THRU 5100-LE-EMINC-E.
064300 2510-ACUMULA-UM-ANEXO-E. EXIT.
064400
064500******************************************************************
064600*           U7 -  A C U M U L A C A O   D E   E N C A R G O S
064700******************************************************************
064800 2600-LE-ENCARGOS SECTION.
064900     PERFORM 2610-ACUMULA-UM-ENCARGO THRU 2610-ACUMULA-UM-ENCARGO-E
065000             UNTIL FIM-EMCHG OR (EMCH-ID NOT EQUAL EMAP-ID)
065100     MOVE WKS-ENCARGOS-MENSAL TO EMRE-ENCARGOS-MENSAL.
065200 2600-LE-ENCARGOS-E. EXIT.
065300
065400 2610-ACUMULA-UM-ENCARGO SECTION.
065500     ADD EMCH-MENSAL TO WKS-ENCARGOS-MENSAL
065600     PERFORM 5200-LE-EMCHG THRU 5200-LE-EMCHG-E.
065700 2610-ACUMULA-UM-ENCARGO-E. EXIT.
065800
065900******************************************************************
066000*    U8 -  T A X A   D E   E S F O R C O   E   D E C I S A O
066100******************************************************************
066200 2700-CALCULA-ESFORCO-DECISAO SECTION.
066300     IF WKS-RENDIMENTO-MENSAL NOT GREATER ZERO
066400        SET APLIC-EM-ERRO TO TRUE
066500        SET EMRE-ERRO     TO TRUE
066600        MOVE WKS-MSG-RENDA-INSUF TO WKS-MENSAGEM-RESULT
066700     ELSE
066800        COMPUTE WKS-TX-ESFORCO ROUNDED =
066900                ((EMRE-PRESTACAO-MENSAL + EMRE-ENCARGOS-MENSAL) /
067000                  WKS-RENDIMENTO-MENSAL) * 100
067100        MOVE WKS-TX-ESFORCO TO EMRE-TX-ESFORCO
067200        IF WKS-TX-ESFORCO NOT GREATER
067300                         (EMPM-LIMITE-ESFORCO * 100)
067400           SET EMRE-APROVADO TO TRUE
067500           MOVE WKS-MSG-APROVADO TO WKS-MENSAGEM-RESULT
067600        ELSE
067700           SET EMRE-REJEITADO TO TRUE
067800           MOVE WKS-MSG-REJEITADO TO WKS-MENSAGEM-RESULT
067900        END-IF
068000     END-IF.
068100 2700-CALCULA-ESFORCO-DECISAO-E. EXIT.
068200
068300******************************************************************
068400*            I M P R E S S A O   D O   R E L A T O R I O
068500******************************************************************
068600 2800-IMPRIME-RODAPE SECTION.
068650*    25/07/2025  PEDR  TK-55360  TAXA DO CABECALHO PASSA A SAIR
068660*                             EM PERCENTAGEM (X 100), 3 DECIMAIS.
068700     MOVE SPACES              TO LINHA-EMPRT
068800     MOVE EMAP-ID             TO WKS-IMP-CAB-APLIC
068900     MOVE EMAP-MONTANTE       TO WKS-IMP-CAB-MONTANTE
069000     MOVE EMRE-PRAZO-MESES    TO WKS-IMP-CAB-PRAZO
069100     COMPUTE WKS-IMP-CAB-TAXA ROUNDED = EMRE-TAXA-TOTAL * 100
069200     MOVE EMAP-ESTADO-CIVIL   TO WKS-IMP-CAB-ESTCIVIL
069300     STRING 'APLICACAO ' WKS-IMP-CAB-APLIC
069400            '  MONTANTE ' WKS-IMP-CAB-MONTANTE
069500            '  PRAZO(M) ' WKS-IMP-CAB-PRAZO
069600            '  TAXA% '    WKS-IMP-CAB-TAXA
069700            '  EST.CIVIL ' WKS-IMP-CAB-ESTCIVIL
069800            DELIMITED BY SIZE INTO LINHA-EMPRT
069900     WRITE LINHA-EMPRT
070000
070100     MOVE SPACES              TO LINHA-EMPRT
070200     COMPUTE WKS-IMP-ROD-TOTJUROS   ROUNDED = WKS-TOTAL-JUROS
070300     COMPUTE WKS-IMP-ROD-TOTCAPITAL ROUNDED = WKS-TOTAL-CAPITAL
070350     MOVE    WKS-RENDIMENTO-MENSAL  TO WKS-IMP-ROD-RENDATOT
070400     MOVE WKS-TX-ESFORCO      TO WKS-IMP-ROD-ESFORCO
070500     STRING '  TOTAL JUROS '    WKS-IMP-ROD-TOTJUROS
070600            '  TOTAL CAPITAL ' WKS-IMP-ROD-TOTCAPITAL
070700            '  RENDA A '       WKS-ANEXO-A-MENSAL
070800            '  RENDA B '       WKS-ANEXO-B-MENSAL
070900            '  RENDA D '       WKS-ANEXO-D-MENSAL
070950            '  RENDA TOTAL '   WKS-IMP-ROD-RENDATOT
071000            '  ENCARGOS '      WKS-ENCARGOS-MENSAL
071100            '  ESFORCO% '      WKS-IMP-ROD-ESFORCO
071200            DELIMITED BY SIZE INTO LINHA-EMPRT
071300     WRITE LINHA-EMPRT
071400
071500     MOVE SPACES              TO LINHA-EMPRT
071600     STRING '  DECISAO: ' WKS-MENSAGEM-RESULT
071700            DELIMITED BY SIZE INTO LINHA-EMPRT
071800     WRITE LINHA-EMPRT
071900
072000     EVALUATE TRUE
072100        WHEN EMRE-APROVADO
072200           ADD 1 TO WKS-APLIC-APROVADAS
072300        WHEN EMRE-REJEITADO
072400           ADD 1 TO WKS-APLIC-REJEITADAS
072500        WHEN OTHER
072600           ADD 1 TO WKS-APLIC-EM-ERRO-TOT
072700     END-EVALUATE.
072800 2800-IMPRIME-RODAPE-E. EXIT.
072900
073000 2800-IMPRIME-RODAPE-GERAL SECTION.
073010*    25/07/2025  PEDR  TK-55360  RODAPE GERAL DO LOTE PASSA A SER
073020*                             GRAVADO NO RELATORIO (ANTES SO
073030*                             SAIA NO CONSOLE EM 9000-ESTADISTICAS).
073040     MOVE SPACES               TO LINHA-EMPRT
073050     MOVE WKS-APLIC-LIDAS      TO WKS-IMP-GER-LIDAS
073060     MOVE WKS-APLIC-APROVADAS  TO WKS-IMP-GER-APROV
073070     MOVE WKS-APLIC-REJEITADAS TO WKS-IMP-GER-REJEI
073080     MOVE WKS-APLIC-EM-ERRO-TOT TO WKS-IMP-GER-ERRO
073090     STRING '  TOTAIS GERAIS DO LOTE -'
073100            '  LIDAS '      WKS-IMP-GER-LIDAS
073110            '  APROVADAS '  WKS-IMP-GER-APROV
073120            '  REJEITADAS ' WKS-IMP-GER-REJEI
073130            '  EM ERRO '    WKS-IMP-GER-ERRO
073140            DELIMITED BY SIZE INTO LINHA-EMPRT
073150     WRITE LINHA-EMPRT.
073200 2800-IMPRIME-RODAPE-GERAL-E. EXIT.
073300
073400******************************************************************
073500*              L E C T U R A S   A   A R C H I V O S
073600******************************************************************
073700 5000-LE-EMAPL SECTION.
073800     READ EMAPL
073900         AT END
074000            MOVE 1 TO WKS-FIM-EMAPL
074100     END-READ
074200     IF NOT FIM-EMAPL
074300        PERFORM 5300-CALCULA-ANO-CORTE THRU 5300-CALCULA-ANO-CORTE-E
074400     END-IF.
074500 5000-LE-EMAPL-E. EXIT.
074600
074700 5100-LE-EMINC SECTION.
074800     READ EMINC
074900         AT END
075000            MOVE 1 TO WKS-FIM-EMINC
075100     END-READ.
075200 5100-LE-EMINC-E. EXIT.
075300
075400 5200-LE-EMCHG SECTION.
075500     READ EMCHG
075600         AT END
075700            MOVE 1 TO WKS-FIM-EMCHG
075800     END-READ.
075900 5200-LE-EMCHG-E. EXIT.
076000
076100******************************************************************
076200*    C A L C U L O   D O   A N O - L I M I T E   D O   D O C
076300******************************************************************
076400 5300-CALCULA-ANO-CORTE SECTION.
076500     IF (EMPM-PROC-MES < EMPM-DATA-LIMITE-MES) OR
076600        ((EMPM-PROC-MES = EMPM-DATA-LIMITE-MES) AND
076700         (EMPM-PROC-DIA < EMPM-DATA-LIMITE-DIA))
076800        COMPUTE WKS-ANO-CORTE = EMPM-PROC-ANO - 2
076900     ELSE
077000        COMPUTE WKS-ANO-CORTE = EMPM-PROC-ANO - 1
077100     END-IF.
077200 5300-CALCULA-ANO-CORTE-E. EXIT.
077300
077400******************************************************************
077500*                   E S T A D I S T I C A S
077600******************************************************************
077700 9000-ESTADISTICAS SECTION.
077800     DISPLAY '*********************************************'
077900     MOVE    WKS-APLIC-LIDAS      TO WKS-MASCARA
078000     DISPLAY 'APLICACOES LIDAS:            ' WKS-MASCARA
078100     MOVE    WKS-APLIC-APROVADAS  TO WKS-MASCARA
078200     DISPLAY 'APLICACOES APROVADAS:        ' WKS-MASCARA
078300     MOVE    WKS-APLIC-REJEITADAS TO WKS-MASCARA
078400     DISPLAY 'APLICACOES REJEITADAS:       ' WKS-MASCARA
078500     MOVE    WKS-APLIC-EM-ERRO-TOT TO WKS-MASCARA
078600     DISPLAY 'APLICACOES EM ERRO:          ' WKS-MASCARA
078700     MOVE    WKS-LINHAS-EMSCH     TO WKS-MASCARA
078800     DISPLAY 'LINHAS GRAVADAS EM EMSCH:    ' WKS-MASCARA
078900     DISPLAY '*********************************************'.
079000 9000-ESTADISTICAS-E. EXIT.
079100
079200******************************************************************
079300*                 F E C H A   A R Q U I V O S
079400******************************************************************
079500 9900-FECHA-ARQUIVOS SECTION.
079600     CLOSE EMAPL EMEUR EMINC EMCHG EMRES EMSCH EMPRT.
079700 9900-FECHA-ARQUIVOS-E. EXIT.
