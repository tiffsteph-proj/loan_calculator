000100******************************************************************
000200*    COPY        : EMEUR01                                       *
000300*    ARCHIVO     : EMEUR  (TAXAS EURIBOR DE REFERENCIA)          *
000400*    DESCRICAO   : LAYOUT DO REGISTRO DE TAXAS EURIBOR DO MES,   *
000500*                : O PRIMEIRO REGISTRO DO ARQUIVO E O VIGENTE    *
000600*    LONGITUD    : 29                                            *
000700******************************************************************
000800*    10/03/2024  PEDR  TK-55012  CREACION DEL LAYOUT              *
000900*    14/01/2025  PEDR  TK-55344  REDEFINES DA DATA DE COTACAO     *
001000******************************************************************
001100 01  REG-EMEUR.
001200     02  EMEU-DATA-COTACAO          PIC 9(08).
001300     02  EMEU-TAXA-3M               PIC S9(1)V9(5).
001400     02  EMEU-TAXA-6M               PIC S9(1)V9(5).
001500     02  EMEU-TAXA-12M              PIC S9(1)V9(5).
001600     02  FILLER                     PIC X(03).
001700 01  EMEU-DATA-COTACAO-R REDEFINES REG-EMEUR.
001800     02  EMEU-COT-DIA               PIC 9(02).
001900     02  EMEU-COT-MES               PIC 9(02).
002000     02  EMEU-COT-ANO               PIC 9(04).
002100     02  FILLER                     PIC X(21).
