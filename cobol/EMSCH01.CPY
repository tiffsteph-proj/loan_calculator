000100******************************************************************
000200*    COPY        : EMSCH01                                       *
000300*    ARCHIVO     : EMSCH  (PLANO DE AMORTIZACAO)                 *
000400*    DESCRICAO   : LAYOUT DO REGISTRO DE SAIDA, UMA LINHA POR    *
000500*                : PRESTACAO DO PLANO FRANCES DE AMORTIZACAO     *
000600*    LONGITUD    : 54                                            *
000700******************************************************************
000800*    10/03/2024  PEDR  TK-55012  CREACION DEL LAYOUT              *
000900******************************************************************
001000 01  REG-EMSCH.
001100     02  EMSH-ID                    PIC X(08).
001200     02  EMSH-PERIODO               PIC 9(03).
001300     02  EMSH-PRESTACAO             PIC 9(07)V99.
001400     02  EMSH-JUROS                 PIC 9(07)V99.
001500     02  EMSH-CAPITAL               PIC 9(07)V99.
001600     02  EMSH-SALDO                 PIC S9(09)V9(05).
001700     02  FILLER                     PIC X(02).
