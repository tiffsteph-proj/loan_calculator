000100******************************************************************
000200*    COPY        : EMINC01                                       *
000300*    ARCHIVO     : EMINC  (RENDIMENTOS - ANEXOS A/B/D DO IRS)    *
000400*    DESCRICAO   : LAYOUT DO REGISTRO DE RENDIMENTOS, UMA LINHA  *
000500*                : POR ANEXO JA EXTRAIDA DA DECLARACAO DE IRS,   *
000600*                : ORDENADO POR EMIN-ID (CHAVE DE CONTROLE)      *
000700*    LONGITUD    : 86                                            *
000701*    (8 ID + 1 ANEXO + 4 ANO + 55 DADOS + 11 VALOR + 7 FILLER)    *
000800******************************************************************
000900*    10/03/2024  PEDR  TK-55012  CREACION DEL LAYOUT              *
001000*    05/04/2024  EDR   TK-55077  INCLUSAO CAMPOS ANEXO B (CODIGO/ *
001100*                                TAXA) E CAMPO COMUM ANEXO D      *
001200******************************************************************
001300 01  REG-EMINC.
001400     02  EMIN-ID                    PIC X(08).
001500     02  EMIN-ANEXO                 PIC X(01).
001600         88  EMIN-ANEXO-A                       VALUE 'A'.
001700         88  EMIN-ANEXO-B                       VALUE 'B'.
001800         88  EMIN-ANEXO-D                       VALUE 'D'.
001900     02  EMIN-ANO-DOC               PIC 9(04).
002000     02  EMIN-DADOS-ANEXO-A.
002100         04  EMIN-RENDIMENTOS       PIC 9(09)V99.
002200         04  EMIN-RETENCOES         PIC 9(09)V99.
002300         04  EMIN-CONTRIBUICOES     PIC 9(09)V99.
002400         04  EMIN-SOBRETAXA         PIC 9(09)V99.
002500         04  EMIN-QUOTIZACOES       PIC 9(09)V99.
002600     02  EMIN-DADOS-ANEXO-B REDEFINES EMIN-DADOS-ANEXO-A.
002700         04  EMIN-CODIGO            PIC 9(03).
002800         04  EMIN-TAXA              PIC 9(01)V9(04).
002900         04  FILLER                 PIC X(22).
003000     02  EMIN-VALOR                 PIC 9(09)V99.
003100     02  FILLER                     PIC X(07).
