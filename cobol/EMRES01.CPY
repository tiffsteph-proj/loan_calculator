000100******************************************************************
000200*    COPY        : EMRES01                                       *
000300*    ARCHIVO     : EMRES  (RESULTADO DA ANALISE DE CREDITO)      *
000400*    DESCRICAO   : LAYOUT DO REGISTRO DE SAIDA, UM POR APLICACAO *
000500*    LONGITUD    : 116                                           *
000600******************************************************************
000700*    10/03/2024  PEDR  TK-55012  CREACION DEL LAYOUT              *
000800*    02/05/2024  EDR   TK-55120  ACRESCIDO EMRE-TAXA-TOTAL        *
001000******************************************************************
001100 01  REG-EMRES.
001200     02  EMRE-ID                    PIC X(08).
001300     02  EMRE-ESTADO                PIC X(01).
001400         88  EMRE-APROVADO                     VALUE 'A'.
001500         88  EMRE-REJEITADO                    VALUE 'R'.
001600         88  EMRE-ERRO                         VALUE 'E'.
001700     02  EMRE-TX-ESFORCO            PIC 9(03)V99.
001800     02  EMRE-PRESTACAO-MENSAL      PIC 9(07)V99.
001900     02  EMRE-ENCARGOS-MENSAL       PIC 9(07)V99.
002000     02  EMRE-RENDIMENTO-MENSAL     PIC 9(09)V99.
002100     02  EMRE-PRAZO-MESES           PIC 9(03).
002200     02  EMRE-TAXA-TOTAL            PIC 9(01)V9(05).
002300     02  EMRE-MENSAGEM              PIC X(60).
002400     02  FILLER                     PIC X(04).
