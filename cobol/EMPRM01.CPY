000100******************************************************************
000200*    COPY        : EMPRM01                                       *
000300*    DESCRICAO   : AREA DE PARAMETROS DO SIMULADOR DE CREDITO,   *
000400*                : TAXAS E LIMITES CONFIGURADOS PELA AREA DE     *
000500*                : NEGOCIO. ANTES DA 55012 ESTES VALORES ERAM    *
000600*                : MANTIDOS NUMA TABELA DE PARAMETROS A PARTE,   *
000700*                : CONSULTADA E ATUALIZADA A MAO; AQUI FICAM     *
000750*                : COMO LITERAIS DE CARGA NO PROPRIO PROGRAMA.   *
000800******************************************************************
000900*    10/03/2024  PEDR  TK-55012  CREACION DEL LAYOUT              *
001000*    19/06/2024  EDR   TK-55165  AJUSTE DATA-LIMITE PARA 30/06    *
001100******************************************************************
001200 01  EMPM-PARAMETROS.
001300     02  EMPM-TAXA-FIXA             PIC S9(1)V9(5) VALUE .03400.
001400     02  EMPM-TAXA-STRESS           PIC S9(1)V9(5) VALUE .01500.
001500     02  EMPM-SPREAD-1              PIC 9(1)V9(5)  VALUE .00600.
001600     02  EMPM-SPREAD-2              PIC 9(1)V9(5)  VALUE .01000.
001700     02  EMPM-SPREAD-3              PIC 9(1)V9(5)  VALUE .01500.
001800     02  EMPM-LIMITE-ESFORCO        PIC 9(1)V9(5)  VALUE .35000.
001900     02  EMPM-DATA-LIMITE-MES       PIC 9(02)      VALUE 06.
002000     02  EMPM-DATA-LIMITE-DIA       PIC 9(02)      VALUE 30.
002100     02  FILLER                     PIC X(10)      VALUE SPACES.
002200 01  EMPM-DATA-PROCESSO.
002300     02  EMPM-PROC-DIA              PIC 9(02).
002400     02  EMPM-PROC-MES              PIC 9(02).
002500     02  EMPM-PROC-ANO              PIC 9(04).
002600     02  FILLER                     PIC X(02).
