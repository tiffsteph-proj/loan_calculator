000100******************************************************************
000200*    COPY        : EMCHG01                                       *
000300*    ARCHIVO     : EMCHG  (ENCARGOS BANCARIOS EXISTENTES)        *
000400*    DESCRICAO   : LAYOUT DO REGISTRO DE PRESTACOES/CREDITOS     *
000500*                : JA EXISTENTES DO REQUERENTE, ORDENADO POR     *
000600*                : EMCH-ID (CHAVE DE CONTROLE)                   *
000700*    LONGITUD    : 48                                            *
000800******************************************************************
000900*    10/03/2024  PEDR  TK-55012  CREACION DEL LAYOUT              *
001000******************************************************************
001100 01  REG-EMCHG.
001200     02  EMCH-ID                    PIC X(08).
001300     02  EMCH-DESCRICAO             PIC X(30).
001400     02  EMCH-MENSAL                PIC 9(07)V99.
001500     02  FILLER                     PIC X(01).
